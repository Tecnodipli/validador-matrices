000100
000110*****************************************************************
000120*                                                                *
000130*                Date Validation & Conversion                   *
000140*         (common utility, dv-series document batch shell)      *
000150*                                                                *
000160*****************************************************************
000170*
000180 identification          division.
000190*========================
000200 program-id.              dv900.
000210 author.                  R M Halvorsen, For Applewood Computers.
000220 installation.            Applewood Computers, Hatfield, Herts.
000230 date-written.            22/11/1991.
000240 date-compiled.
000250 security.                Copyright (C) 1991-2026 & later,
000260                          Applewood Computers.  See file COPYING
000270                          for terms of use.
000280*
000290*    Remarks.             Validates a dd/mm/ccyy text date and
000300*                         returns it as a binary CCYYMMDD number
000310*                         (zero if the date entered does not
000320*                         exist).  The returned number is only
000330*                         used for ordering and equality tests -
000340*                         it is not a day-count.  Carries no
000350*                         knowledge of documents, matrices or
000360*                         validation rules - this is the same
000370*                         general-purpose date checker every
000380*                         module in the suite calls.
000390*
000400*    Called modules.      None.
000410*
000420* Changes:
000430* 22/11/1991 klt -       Original coding.
000440* 17/02/1998 rmh -       Y2K. Widened year to ccyy throughout;
000450*                        leap year test now uses the full 4 digit
000460*                        year instead of the 2 digit year plus a
000470*                        fixed century.
000480* 09/09/1999 rmh -       Y2K sign-off retest, no further changes.
000490* 22/08/2026 rmh -       DV0131 Copied down for the dv-series
000500*                        document batch shell under its own name;
000510*                        logic unchanged from the suite-wide date
000520*                        checker.
000530*
000540*
000550*
000560* Applewood Computers Accounting And Business Systems.
000570* ****************************************************
000580*
000590* This program is part of the Applewood Computers Business
000600* Systems and is Copyright (c) Applewood Computers, 1991-2026
000610* and later.  Distributed for personal and business use under
000620* licence; not for resale, rental or redistribution.  See the
000630* file COPYING for the full terms.
000640*
000650 environment              division.
000660*========================
000670*
000680 copy  "dvenv.cob".
000690 input-output             section.
000700 data                     division.
000710 file section.
000720 working-storage section.
000730*----------------------
000740 01  DV900-Work-Date.
000750     03  DV900-CCYY.
000760         05  DV900-CC     pic 99.
000770         05  DV900-YY     pic 99.
000780     03  DV900-MM         pic 99.
000790     03  DV900-DD         pic 99.
000800 01  DV900-Work-Date9  redefines DV900-Work-Date
000810                          pic 9(8).
000820*
000830 01  DV900-DIM-Values.
000840     03  filler           pic 99  value 31.
000850     03  filler           pic 99  value 28.
000860     03  filler           pic 99  value 31.
000870     03  filler           pic 99  value 30.
000880     03  filler           pic 99  value 31.
000890     03  filler           pic 99  value 30.
000900     03  filler           pic 99  value 31.
000910     03  filler           pic 99  value 31.
000920     03  filler           pic 99  value 30.
000930     03  filler           pic 99  value 31.
000940     03  filler           pic 99  value 30.
000950     03  filler           pic 99  value 31.
000960 01  DV900-DIM-Table  redefines DV900-DIM-Values.
000970     03  DV900-DIM        pic 99  occurs 12.
000980*
000990 77  DV900-Slash-Count    pic 99  binary  value zero.
001000 77  DV900-Max-Days       pic 99  binary  value zero.
001010 77  DV900-Div-Q          pic 9(6) binary value zero.
001020 77  DV900-Div-R          pic 99  binary  value zero.
001030*
001040 01  DV900-Switches.
001050     03  DV900-Leap-Sw    pic x   value "N".
001060         88  DV900-Is-Leap        value "Y".
001070     03  filler           pic x(3).
001080*
001090 linkage section.
001100*==============
001110*
001120 01  DV900-Date           pic x(10).
001130 01  filler  redefines DV900-Date.
001140     03  DV900-Days       pic 99.
001150     03  filler           pic x.
001160     03  DV900-Month      pic 99.
001170     03  filler           pic x.
001180     03  DV900-CCYY-In    pic 9(4).
001190     03  filler  redefines DV900-CCYY-In.
001200         05  DV900-CC-In  pic 99.
001210         05  DV900-YY-In  pic 99.
001220 01  DV900-Bin            binary-long.
001230*
001240 procedure  division using DV900-Date DV900-Bin.
001250*===============================================
001260*
001270     move     zero    to  DV900-Bin.
001280     move     zero    to  DV900-Slash-Count.
001290     move     "N"     to  DV900-Leap-Sw.
001300     inspect  DV900-Date replacing all "." by "/".
001310     inspect  DV900-Date replacing all "-" by "/".
001320     inspect  DV900-Date tallying DV900-Slash-Count for all "/".
001330*
001340     if       DV900-Slash-Count not = 2
001350              or DV900-Days     not numeric
001360              or DV900-Month    not numeric
001370              or DV900-CC-In    not numeric
001380              or DV900-Days     < 01 or > 31
001390              or DV900-Month    < 01 or > 12
001400              go to Main-Exit.
001410*
001420     divide   DV900-CCYY-In by 4   giving DV900-Div-Q
001430              remainder DV900-Div-R.
001440     if       DV900-Div-R = zero
001450              divide DV900-CCYY-In by 100 giving DV900-Div-Q
001460                     remainder DV900-Div-R
001470              if     DV900-Div-R not = zero
001480                     set DV900-Is-Leap to true
001490              else
001500                     divide DV900-CCYY-In by 400 giving DV900-Div-Q
001510                            remainder DV900-Div-R
001520                     if     DV900-Div-R = zero
001530                            set DV900-Is-Leap to true
001540                     end-if
001550              end-if
001560     end-if.
001570*
001580     move     DV900-DIM (DV900-Month) to DV900-Max-Days.
001590     if       DV900-Month = 02 and DV900-Is-Leap
001600              move 29 to DV900-Max-Days.
001610*
001620     if       DV900-Days > DV900-Max-Days
001630              go to Main-Exit.
001640*
001650     move     DV900-CC-In to DV900-CC.
001660     move     DV900-YY-In to DV900-YY.
001670     move     DV900-Month to DV900-MM.
001680     move     DV900-Days  to DV900-DD.
001690     move     DV900-Work-Date9 to DV900-Bin.
001700*
001710 Main-Exit.
001720     exit     program.
001730*
