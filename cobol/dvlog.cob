000100*
000110********************************************
000120*                                          *
000130*   Report Section For The Batch Run Log   *
000140*     Copied into dv100 under REPORT       *
000150*     SECTION - kept apart so the driver   *
000160*     paragraph isn't buried in print      *
000170*     layout                               *
000180*                                          *
000190********************************************
000200* Printed page is 80 cols - this is a log, not a business report,
000210* so there is no detail line per record; there are no records.
000220* One detail line is generated per run to say so, and the footing
000230* carries the two counts dv100 actually keeps: records read and
000240* records written, both of which stay zero until this module is
000250* given an input format to read.
000260*
000270* 08/09/2014 vbc - Created, heading/footing style lifted from the
000280*                  check-register report used in payroll.
000290* 22/08/2026 rmh - DV0129 Dropped the per-record detail group the
000300*                  payroll version had - nothing repeats here.
000310*
000320 RD  DV-Run-Log-Report
000330     control        final
000340     page limit     56
000350     heading        1
000360     first detail   5
000370     last detail    52.
000380*
000390 01  DV-RL-Head           type is page heading.
000400     03  line  1.
000410         05  col   1     pic x(20)   source DV-Ctl-Installation.
000420         05  col  40     pic x(8)    source DV-Ctl-Module-Name.
000430         05  col  60     pic x(10)   source DV-Ctl-Date-Text.
000440         05  filler      pic x(10).
000450     03  line  2.
000460         05  col   1     value "Document Batch - Run Log".
000470         05  col  60     value "Page".
000480         05  col  65     pic zz9     source page-counter.
000490     03  line  4.
000500         05  col   1     value "Run-Id".
000510         05  col  10     pic 9(6)    source DV-Ctl-Run-Id.
000520         05  col  20     value "Operator".
000530         05  col  29     pic x(8)    source DV-Ctl-Operator-Id.
000540         05  filler      pic x(52).
000550*
000560 01  DV-RL-Detail         type is detail.
000570     03  line  + 2.
000580         05  col   1     pic x(60)   source DV-RL-Message.
000590         05  filler      pic x(20).
000600*
000610 01  type control footing final line plus 2.
000620     03  col   1         value "Records Read      :".
000630     03  col  22         pic zzzzzz9  source DV-Ctl-Recs-In.
000640     03  col  40         value "Records Written    :".
000650     03  col  62         pic zzzzzz9  source DV-Ctl-Recs-Out.
000660     03  filler          pic x(9).
000670*
