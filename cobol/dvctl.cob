000100*
000110********************************************
000120*                                          *
000130*  Record Definition For The Document      *
000140*     Batch Run-Control Area               *
000150*     Held in memory only - not a file     *
000160*                                          *
000170********************************************
000180*  Area size 128 bytes.
000190*
000200* This is job housekeeping, not a business record - there is no
000210* document, matrix or validation-result layout in this copybook
000220* because none is defined anywhere in the module this shell was
000230* built from.  If a real input format is ever specified, its
000240* record goes in a copybook of its own; do not grow this one to
000250* hold it.
000260*
000270* 30/11/2005 vbc - Created for the dv-series batch shell, shape
000280*                  lifted from the payroll parameter record's
000290*                  installation header and date-format block.
000300* 14/06/2013 vbc - Added DV-Ctl-Switches for the -T (test mode)
000310*                  command line flag.
000320* 22/08/2026 rmh - DV0128 Added DV-Ctl-Counts so dv100 has
000330*                  somewhere to keep the (always zero) totals it
000340*                  reports at end of run.
000350*
000360 01  DV-Control-Record.
000370     03  DV-Ctl-Installation    pic x(40)  value
000380                                 "APPLEWOOD COMPUTERS".
000390     03  DV-Ctl-Module-Name     pic x(8)   value "VALIDMTX".
000400     03  DV-Ctl-Run-Id          pic 9(6)          comp.
000410     03  DV-Ctl-Run-Date        pic 9(8)          comp.
000420*        (run date held as ccyymmdd)
000430     03  DV-Ctl-Run-Time.
000440         05  DV-Ctl-Run-HH      pic 99.
000450         05  DV-Ctl-Run-MM      pic 99.
000460         05  DV-Ctl-Run-SS      pic 99.
000470     03  DV-Ctl-Operator-Id     pic x(8).
000480     03  DV-Ctl-Date-Form       pic 9      value 1.
000490         88  DV-Date-UK                    value 1.
000500         88  DV-Date-USA                   value 2.
000510         88  DV-Date-Intl                  value 3.
000520     03  DV-Ctl-Date-Text       pic x(10)  value "99/99/9999".
000530     03  DV-Ctl-Date-UK    redefines DV-Ctl-Date-Text.
000540         05  DV-Ctl-UK-Days     pic 99.
000550         05  filler             pic x.
000560         05  DV-Ctl-UK-Month    pic 99.
000570         05  filler             pic x.
000580         05  DV-Ctl-UK-Year     pic 9(4).
000590     03  DV-Ctl-Date-USA   redefines DV-Ctl-Date-Text.
000600         05  DV-Ctl-USA-Month   pic 99.
000610         05  filler             pic x.
000620         05  DV-Ctl-USA-Days    pic 99.
000630         05  filler             pic x.
000640         05  filler             pic 9(4).
000650     03  DV-Ctl-Date-Intl  redefines DV-Ctl-Date-Text.
000660         05  DV-Ctl-Intl-Year   pic 9(4).
000670         05  filler             pic x.
000680         05  DV-Ctl-Intl-Month  pic 99.
000690         05  filler             pic x.
000700         05  DV-Ctl-Intl-Days   pic 99.
000710     03  DV-Ctl-Switches.
000720         05  DV-Sw-Testing      pic x      value "N".
000730             88  DV-Testing-On             value "Y".
000740         05  DV-Sw-Verbose      pic x      value "N".
000750             88  DV-Verbose-On             value "Y".
000760     03  DV-Ctl-Counts.
000770         05  DV-Ctl-Recs-In         pic 9(7)      comp.
000780         05  DV-Ctl-Recs-Out        pic 9(7)      comp.
000790         05  DV-Ctl-Rules-Applied   pic 9(5)      comp.
000800     03  filler                 pic x(20).
000810*
