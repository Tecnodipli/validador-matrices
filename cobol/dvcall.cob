000100*
000110*******************************************************
000120*                                                      *
000130*   Inter-Program Calling Linkage - Document Batch     *
000140*                                                      *
000150*******************************************************
000160* 04/07/1998 vbc - Created for the dv-series batch shell.
000170* 11/03/2004 vbc - Added DV-Sub-Function for future use by dv100.
000180* 22/08/2026 rmh - DV0126 Trimmed to fields the dv-series actually
000190*                  passes; unused caller/callee slots kept for the
000200*                  day a second batch module is chained in.
000210*
000220 01  DV-Calling-Data.
000230     03  DV-Called        pic x(8).
000240     03  DV-Caller        pic x(8).
000250     03  DV-Term-Code     pic 99.
000260     03  DV-Process-Func  pic 9.
000270     03  DV-Sub-Function  pic 9.
000280     03  filler           pic x(10).
000290*
