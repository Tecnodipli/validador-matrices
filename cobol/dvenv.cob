000100*
000110********************************************
000120*                                          *
000130*   Common Environment Division Entries    *
000140*     For The Document Batch Shell         *
000150*                                          *
000160********************************************
000170* 02/05/2007 vbc - Created; copied down from the suite-wide
000180*                  environment copybook so the dv-series does not
000190*                  have to carry the full accounting-suite device
000200*                  list it will never use.
000210* 22/08/2026 rmh - DV0130 Added UPSI-0 for the -T test-mode
000220*                  command line switch dv000 sets before chaining
000230*                  to dv100.
000240*
000250 configuration            section.
000260 source-computer.         IBM-370.
000270 object-computer.         IBM-370.
000280 special-names.
000290     C01                  is TOP-OF-FORM
000300     class DV-Numeric-Class is "0" thru "9"
000310     UPSI-0.
000320*
