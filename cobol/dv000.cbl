000100
000110*****************************************************************
000120*                                                                *
000130*                Document Batch     Start Of Day                 *
000140*        Placeholder shell for the matrix-validation module      *
000150*                (module has never had rules defined)            *
000160*                                                                *
000170*****************************************************************
000180*
000190 identification          division.
000200*========================
000210 program-id.              dv000.
000220 author.                  R M Halvorsen.
000230 installation.            Applewood Computers, Hatfield, Herts.
000240 date-written.            15/06/1984.
000250 date-compiled.
000260 security.                Copyright (C) 1984-2026 & later,
000270                          Applewood Computers.  See file COPYING
000280                          for terms of use.
000290*
000300*    Remarks.             Start of Day for the document-validation
000310*                         batch shell.  Sets the run date, opens
000320*                         no data file (none is defined for this
000330*                         module) and chains straight to dv100.
000340*                         Entry point for the JCL step; not itself
000350*                         chained to from anything else.
000360*
000370*    Called modules.      dv900.  (date validate/convert)
000380*                         dv100.  (batch driver, chained to)
000390*
000400*    Error messages used.
000410*  This module:
000420*                         DV001.
000430*
000440* Changes:
000450* 15/06/1984 rmh -       Original coding, interactive date entry
000460*                        only, no chaining (stood alone until the
000470*                        driver module existed).
000480* 09/01/1987 rmh -       Added chain to dv100 once that module was
000490*                        written; dv000 no longer stands alone.
000500* 22/11/1991 klt -       Req 4471. Added DV-Ctl-Operator-Id capture
000510*                        for the run-log heading.
000520* 03/08/1995 klt -       Multi-format date entry (UK/USA/Intl)
000530*                        brought in line with the accounting suite.
000540* 17/02/1998 rmh -       Y2K. DV-Ctl-Run-Date widened to ccyymmdd
000550*                        throughout; two-digit year fields removed.
000560* 09/09/1999 rmh -       Y2K sign-off retest, no further changes.
000570* 14/06/2002 jpw -       Req 5518. Screen banner colours matched to
000580*                        the rest of the suite (was monochrome).
000590* 30/11/2005 vbc -       Req 6103. DV-Control-Record moved to its
000600*                        own copybook (dvctl.cob) so dv100 could
000610*                        share it without duplicating the layout.
000620* 08/09/2014 vbc -       Req 7241. Run-Id now derived from run date
000630*                        and time instead of an operator prompt.
000640* 20/03/2019 vbc -       Migrated to GNU Cobol; screen exception
000650*                        handling switched to COB_SCREEN_* env vars.
000660* 22/08/2026 rmh -       DV0126 Made dv000 the standalone entry
000670*                        point for the matrix-validation project
000680*                        (was chained from the suite menu); dv000
000690*                        now owns DV-Calling-Data and DV-File-Defs
000700*                        itself instead of receiving them.  Still
000710*                        no business rules exist for this module
000720*                        to enforce.
000730*
000740*
000750*
000760* Applewood Computers Accounting And Business Systems.
000770* ****************************************************
000780*
000790* This program is part of the Applewood Computers Business
000800* Systems and is Copyright (c) Applewood Computers, 1984-2026
000810* and later.  Distributed for personal and business use under
000820* licence; not for resale, rental or redistribution.  See the
000830* file COPYING for the full terms.
000840*
000850* This program is distributed in the hope that it will be
000860* useful, but without any warranty, without even the implied
000870* warranty of merchantability or fitness for a particular
000880* purpose.
000890*
000900 environment              division.
000910*========================
000920*
000930 copy  "dvenv.cob".
000940 input-output             section.
000950 file-control.
000960 data                     division.
000970 file section.
000980 working-storage section.
000990*----------------------
001000 77  Prog-Name            pic x(15) value "DV000 (1.0.00)".
001010*
001020 copy  "dvctl.cob".
001030 copy  "dvnames.cob".
001040 copy  "dvcall.cob".
001050*
001060 77  WS-Sys-Date          pic 9(8).
001070 77  WS-Reply             pic x.
001080 01  WSB-Time.
001090     03  WSB-hh           pic 99.
001100     03  WSB-mm           pic 99.
001110     03  WSB-ss           pic 99.
001120     03  filler           pic xx.
001130*
001140 01  WS-Date-Build.
001150     03  WS-DB-CCYY       pic 9(4).
001160     03  WS-DB-MM         pic 99.
001170     03  WS-DB-DD         pic 99.
001180 01  WS-Date-Build9  redefines WS-Date-Build
001190                          pic 9(8).
001200*
001210 77  WS-Val-Bin           binary-long   value zero.
001220 77  DV-Op-Date           pic x(10).
001230*
001240 01  Error-Messages.
001250     03  DV001            pic x(28) value
001260                           "DV001 Invalid Date Entered".
001270     03  filler           pic x(12).
001280*
001290 77  Error-Code           pic 999.
001300*
001310 procedure  division.
001320*===================
001330*
001340* Force Esc, PgUp, PgDown, PrtSC to be detected
001350     set      ENVIRONMENT "COB_SCREEN_EXCEPTIONS" to "Y".
001360     set      ENVIRONMENT "COB_SCREEN_ESC" to "Y".
001370*
001380     accept   WS-Sys-Date from date YYYYMMDD.
001390     move     WS-Sys-Date to DV-Ctl-Run-Date.
001400*
001410     accept   WSB-Time from Time.
001420     move     WSB-hh to DV-Ctl-Run-HH.
001430     move     WSB-mm to DV-Ctl-Run-MM.
001440     move     WSB-ss to DV-Ctl-Run-SS.
001450*
001460     display  "Applewood Computers" at 0101 with foreground-color 2
001470                                              erase eos.
001480     display  Prog-Name   at 0301 with foreground-color 2.
001490     display  "Document Batch - Start Of Day" at 0333
001500                                     with foreground-color 2.
001510*
001520 Date-Entry.
001530     display  "Enter todays date as dd/mm/yyyy - [          ]"
001540                                at 0812 with foreground-color 2.
001550     move     spaces to DV-Op-Date.
001560     accept   DV-Op-Date at 0847 with foreground-color 3 update.
001570*
001580     if       DV-Op-Date not = spaces
001590              call "dv900" using DV-Op-Date WS-Val-Bin
001600              if   WS-Val-Bin = zero
001610                   display DV001 at 0860 with foreground-color 4
001620                   go to Date-Entry
001630              else
001640                   display " " at 0860 with erase eol
001650                   move DV-Op-Date     to DV-Ctl-Date-Text
001660                   move DV-Ctl-UK-Year to WS-DB-CCYY
001670                   move DV-Ctl-UK-Month to WS-DB-MM
001680                   move DV-Ctl-UK-Days to WS-DB-DD
001690                   move WS-Date-Build9 to DV-Ctl-Run-Date
001700              end-if
001710     end-if.
001720*
001730     move     "OPERATR1"       to DV-Ctl-Operator-Id.
001740     move     DV-Ctl-Run-Time  to DV-Ctl-Run-Id.
001750*
001760* No business rules exist for this module (see dv100 remarks) -
001770* chain straight through to the batch driver.
001780*
001790 Chain-Batch.
001800     move     "DV100" to DV-Called.
001810     move     "DV000" to DV-Caller.
001820     call     "dv100" using DV-Calling-Data
001830                            DV-Control-Record
001840                            DV-File-Defs.
001850*
001860 Main-Exit.
001870     exit     program.
001880*
