000100*
000110* Files used by the document-batch shell.
000120*
000130* This table follows the same shape the accounting suite uses to
000140* pass its file names down through Start-of-Day, but this module
000150* has exactly one file of its own - the run log.  No input queue,
000160* master or archive file is defined; none exists in the module
000170* this shell was built from, so none is declared here.  Add
000180* entries here (and bump DV-File-Defs-Count) the day an input
000190* file is actually specified for this module.
000200*
000210* 19/02/2011 vbc - Table style lifted from the main file-defs
000220*                  copy used across the accounting suite.
000230* 22/08/2026 rmh - DV0127 Cut down to the single run-log file;
000240*                  removed all unused slots rather than carry
000250*                  dead entries forward.
000260*
000270 01  DV-File-Defs.
000280     02  dv-file-defs-a.
000290         03  dv-file-01   pic x(64)  value "dvlog.dat".
000300     02  filler  redefines dv-file-defs-a.
000310         03  DV-File-Names     pic x(64)  occurs 1.
000320     02  DV-File-Defs-Count    binary-short value 1.
000330     02  DV-File-Defs-Delim    pic x.
000340*
