000100
000110*****************************************************************
000120*                                                                *
000130*                Document Batch     Main Driver                  *
000140*         Runs the (currently empty) validation cycle and        *
000150*             writes the run-log report                          *
000160*                                                                *
000170*****************************************************************
000180*
000190 identification          division.
000200*========================
000210 program-id.              dv100.
000220 author.                  R M Halvorsen, For Applewood Computers.
000230 installation.            Applewood Computers, Hatfield, Herts.
000240 date-written.            09/01/1987.
000250 date-compiled.
000260 security.                Copyright (C) 1987-2026 & later,
000270                          Applewood Computers.  See file COPYING
000280                          for terms of use.
000290*
000300*    Remarks.             Batch driver for the matrix-validation
000310*                         module.  No input file, master file or
000320*                         validation rule has ever been specified
000330*                         for this module, so this program opens
000340*                         nothing but its own run-log, performs
000350*                         one empty process cycle, and reports
000360*                         zero records read and zero written.
000370*                         When (and if) a document format and a
000380*                         set of validation rules are specified
000390*                         for this module, BB010-Process-Cycle is
000400*                         where the read/process/write loop goes.
000410*
000420*    Called modules.      None.
000430*
000440*    Files used.          DV-Log (print file - run log only).
000450*
000460*    Error messages used.
000470*  This module:
000480*                         None - there is nothing yet to fail.
000490*
000500* Changes:
000510* 09/01/1987 rmh -       Original coding.  Console summary only,
000520*                        no printed report.
000530* 22/11/1991 klt -       Req 4471. Added the printed run-log
000540*                        (Report Writer) so operators had a paper
000550*                        record of an empty run for the file.
000560* 17/02/1998 rmh -       Y2K. DV-Ctl-Run-Date now ccyymmdd; no
000570*                        other change - module still has no
000580*                        business content to be affected by Y2K.
000590* 09/09/1999 rmh -       Y2K sign-off retest, no further changes.
000600* 12/05/2008 vbc -       Req 6844. BB020-Check-File-Status split
000610*                        out of AA000-Main so the print-file open
000620*                        check could be reused if a second output
000630*                        was ever added.
000640* 05/07/2009 vbc -       Migration to GNU Cobol.
000650* 22/08/2026 rmh -       DV0126 Adopted for the matrix-validation
000660*                        project.  Removed all payroll-specific
000670*                        Report Section content this shape was
000680*                        built from; run-log now says explicitly
000690*                        that no validation rules exist rather
000700*                        than leaving the page blank.
000710*
000720*
000730*
000740* Applewood Computers Accounting And Business Systems.
000750* ****************************************************
000760*
000770* This program is part of the Applewood Computers Business
000780* Systems and is Copyright (c) Applewood Computers, 1987-2026
000790* and later.  Distributed for personal and business use under
000800* licence; not for resale, rental or redistribution.  See the
000810* file COPYING for the full terms.
000820*
000830* This program is distributed in the hope that it will be
000840* useful, but without any warranty, without even the implied
000850* warranty of merchantability or fitness for a particular
000860* purpose.
000870*
000880 environment              division.
000890*========================
000900*
000910 copy  "dvenv.cob".
000920 input-output             section.
000930 file-control.
000940     select   DV-Log-Print  assign to "DVPRINT"
000950              organization  is line sequential.
000960*
000970 data                     division.
000980*========================
000990 file section.
001000*
001010 fd  DV-Log-Print
001020     reports are  DV-Run-Log-Report.
001030*
001040 working-storage section.
001050*----------------------
001060 77  Prog-Name            pic x(15) value "DV100 (1.0.00)".
001070*
001080 01  DV-RL-Message         pic x(60)  value spaces.
001090*
001100 01  WS-Switches.
001110     03  WS-Print-Open-Sw pic x  value "N".
001120         88  WS-Print-Is-Open       value "Y".
001130     03  filler           pic x(4).
001140*
001150 linkage section.
001160*==============
001170*
001180 copy  "dvcall.cob".
001190 copy  "dvctl.cob".
001200 copy  "dvnames.cob".
001210*
001220 report section.
001230*--------------
001240 copy  "dvlog.cob".
001250*
001260 procedure  division using DV-Calling-Data
001270                           DV-Control-Record
001280                           DV-File-Defs.
001290*========================================
001300*
001310 AA000-Main                section.
001320***********************************
001330     perform  BB020-Check-File-Status.
001340*
001350     move     zero  to DV-Ctl-Recs-In
001360                        DV-Ctl-Recs-Out
001370                        DV-Ctl-Rules-Applied.
001380*
001390     initiate DV-Run-Log-Report.
001400*
001410     move     "No document validation rules are defined for"
001420              to DV-RL-Message.
001430     generate DV-RL-Detail.
001440     move     "this run - the read/process/write cycle below"
001450              to DV-RL-Message.
001460     generate DV-RL-Detail.
001470     move     "found no input file to open."
001480              to DV-RL-Message.
001490     generate DV-RL-Detail.
001500*
001510     perform  BB010-Process-Cycle.
001520*
001530     terminate DV-Run-Log-Report.
001540     close    DV-Log-Print.
001550*
001560     go       to Main-Exit.
001570*
001580 BB010-Process-Cycle       section.
001590***********************************
001600* Placeholder for the read / process / write loop.  There is no
001610* input queue file defined for this module (see DV-File-Defs -
001620* it carries the run-log file only), so there is nothing to
001630* read, no field to validate and no output record to build.
001640* This paragraph exists so the shape is in place the day a
001650* document format and a rule set are specified.
001660*
001670     continue.
001680*
001690 BB010-Exit.
001700     exit.
001710*
001720 BB020-Check-File-Status   section.
001730***********************************
001740     open     output DV-Log-Print.
001750     set      WS-Print-Is-Open to true.
001760*
001770 BB020-Exit.
001780     exit.
001790*
001800 Main-Exit.
001810     exit     program.
001820*
